000100*___________________________________________________________________
000200* PL-LOOK-FOR-DISCOUNT-RECORD.CBL
000300*
000400*    Caller moves the wanted key to WS-SEARCH-DISC-CODE and
000500*    PERFORMs this paragraph; on return FOUND-DISCOUNT-RECORD says
000600*    whether it was there, and DISC-TAB-IDX points at the matching
000700*    entry in WS-DISCOUNT-TABLE.  Table is pre-sorted ascending by
000800*    DT-DISC-CODE (loaded off DISCOUNT-MASTER that way).
000900*___________________________________________________________________
001000
001100 180-LOOK-FOR-DISCOUNT-RECORD.
001200
001300    SET DISC-TAB-IDX TO 1.
001400
001500    SEARCH ALL WS-DISCOUNT-TABLE
001600       AT END
001700          MOVE "N" TO W-FOUND-DISCOUNT-RECORD
001800       WHEN DT-DISC-CODE (DISC-TAB-IDX) EQUAL WS-SEARCH-DISC-CODE
001900          MOVE "Y" TO W-FOUND-DISCOUNT-RECORD.
002000*_________________________________________________________________________
