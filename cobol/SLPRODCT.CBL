000100*___________________________________________________________________
000200* SLPRODCT.CBL
000300*
000400*    FILE-CONTROL entry for the PRODUCT-MASTER file.
000500*    Master is maintained sorted ascending by PROD-ID and is
000600*    loaded whole into WS-PRODUCT-TABLE at the top of the run
000700*    (see PL-LOOK-FOR-PRODUCT-RECORD.CBL) -- this shop's GnuCOBOL
000800*    build carries no ISAM support, so "lookup by key" is done
000900*    with SEARCH ALL against the loaded table, not a keyed READ.
001000*    Stock is posted back by rewriting the whole master from the
001100*    table at the end of the run -- see 350-REWRITE-PRODUCT-MASTER.
001200*___________________________________________________________________
001300
001400    SELECT PRODUCT-MASTER
001500           ASSIGN TO "PRODUCT-MASTER"
001600           ORGANIZATION IS SEQUENTIAL
001700           FILE STATUS IS WS-PRODUCT-FILE-STATUS.
