000100*___________________________________________________________________
000200* PL-LOOK-FOR-PRODUCT-RECORD.CBL
000300*
000400*    Caller moves the wanted key to WS-SEARCH-PROD-ID and PERFORMs
000500*    this paragraph; on return FOUND-PRODUCT-RECORD says whether it
000600*    was there, and PROD-TAB-IDX points at the matching entry in
000700*    WS-PRODUCT-TABLE.  Table is pre-sorted ascending by PT-PROD-ID
000800*    (loaded off PRODUCT-MASTER that way), so a binary SEARCH ALL
000900*    is safe -- no keyed READ exists on this GnuCOBOL build.
001000*___________________________________________________________________
001100
001200 170-LOOK-FOR-PRODUCT-RECORD.
001300
001400    SET PROD-TAB-IDX TO 1.
001500
001600    SEARCH ALL WS-PRODUCT-TABLE
001700       AT END
001800          MOVE "N" TO W-FOUND-PRODUCT-RECORD
001900       WHEN PT-PROD-ID (PROD-TAB-IDX) EQUAL WS-SEARCH-PROD-ID
002000          MOVE "Y" TO W-FOUND-PRODUCT-RECORD.
002100*_________________________________________________________________________
