000100*___________________________________________________________________
000200* SLORDOUT.CBL
000300*
000400*    FILE-CONTROL entry for the ORDER-OUT file -- one line written
000500*    for every order this job accepts.  Opened EXTEND so a day's
000600*    worth of checkout runs accumulate on the same file.
000700*___________________________________________________________________
000800
000900    SELECT ORDER-OUT
001000           ASSIGN TO "ORDER-OUT"
001100           ORGANIZATION IS LINE SEQUENTIAL
001200           FILE STATUS IS WS-ORDER-FILE-STATUS.
