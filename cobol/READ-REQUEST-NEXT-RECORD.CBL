000100*___________________________________________________________________
000200* 200-READ-REQUEST-NEXT-RECORD.CBL
000300*
000400*    Sequential read of CHECKOUT-REQUEST-IN, one flattened request
000500*    per line, in the order the requests were submitted.
000600*___________________________________________________________________
000700
000800 200-READ-REQUEST-NEXT-RECORD.
000900
001000    READ CHECKOUT-REQUEST-IN
001100       AT END
001200          MOVE "Y" TO W-END-OF-FILE.
001300*_________________________________________________________________________
