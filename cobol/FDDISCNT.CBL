000100*___________________________________________________________________
000200* FDDISCNT.CBL
000300*
000400*    DISCOUNT-MASTER record -- one redeemable code.
000500*    DISC-TYPE "GENERAL" applies against the whole order;
000600*    "PRODUCT_SPECIFIC" applies only against the listed
000700*    DISC-PROD-IDS.  DISC-PROD-IDS-FLAT is a flat redefinition of
000800*    the product-id table, used to blank the whole table in one
000900*    MOVE when a GENERAL-type record is built or cleared.
001000*___________________________________________________________________
001100
001200    FD  DISCOUNT-MASTER
001300        LABEL RECORDS ARE STANDARD.
001400
001500    01  DISCOUNT-RECORD.
001600        05  DISC-CODE                     PIC X(20).
001700        05  DISC-PERCENTAGE               PIC S9(3)V99.
001800        05  DISC-TYPE                     PIC X(20).
001900            88  DISC-TYPE-GENERAL         VALUE "GENERAL".
002000            88  DISC-TYPE-PRODUCT-SPEC    VALUE "PRODUCT_SPECIFIC".
002100        05  DISC-VALID-FROM               PIC 9(08).
002200        05  DISC-VALID-UNTIL              PIC 9(08).
002300        05  DISC-REMAIN-USES              PIC S9(5).
002400            88  DISC-NO-REMAINING-USES    VALUE -99999 THROUGH ZERO.
002500        05  DISC-PROD-IDS-TABLE.
002600            10  DISC-PROD-IDS OCCURS 50 TIMES
002700                                  PIC 9(09).
002800        05  DISC-PROD-COUNT               PIC S9(3).
002900        05  FILLER                        PIC X(05).
003000
003100    01  FILLER REDEFINES DISCOUNT-RECORD.
003200        05  FILLER                        PIC X(66).
003300        05  DISC-PROD-IDS-FLAT            PIC X(450).
003400        05  FILLER                        PIC X(08).
