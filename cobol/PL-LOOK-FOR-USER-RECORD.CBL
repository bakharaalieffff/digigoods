000100*___________________________________________________________________
000200* PL-LOOK-FOR-USER-RECORD.CBL
000300*
000400*    Caller moves the wanted key to WS-SEARCH-USER-ID and PERFORMs
000500*    this paragraph; on return FOUND-USER-RECORD says whether it
000600*    was there, and USER-TAB-IDX points at the matching entry in
000700*    WS-USER-TABLE.  USER-MASTER is read-only in this job -- this
000800*    is the only access paragraph it needs.
000900*___________________________________________________________________
001000
001100 190-LOOK-FOR-USER-RECORD.
001200
001300    SET USER-TAB-IDX TO 1.
001400
001500    SEARCH ALL WS-USER-TABLE
001600       AT END
001700          MOVE "N" TO W-FOUND-USER-RECORD
001800       WHEN UT-USER-ID (USER-TAB-IDX) EQUAL WS-SEARCH-USER-ID
001900          MOVE "Y" TO W-FOUND-USER-RECORD.
002000*_________________________________________________________________________
