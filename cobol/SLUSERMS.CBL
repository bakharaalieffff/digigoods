000100*___________________________________________________________________
000200* SLUSERMS.CBL
000300*
000400*    FILE-CONTROL entry for the USER-MASTER file.
000500*    Master is maintained sorted ascending by USER-ID and is
000600*    loaded whole into WS-USER-TABLE at the top of the run for
000700*    SEARCH ALL lookup -- read-only in this job, never rewritten.
000800*___________________________________________________________________
000900
001000    SELECT USER-MASTER
001100           ASSIGN TO "USER-MASTER"
001200           ORGANIZATION IS SEQUENTIAL
001300           FILE STATUS IS WS-USER-FILE-STATUS.
