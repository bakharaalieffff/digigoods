000100*___________________________________________________________________
000200* FDUSERMS.CBL
000300*
000400*    USER-MASTER record -- a registered storefront customer.
000500*___________________________________________________________________
000600
000700    FD  USER-MASTER
000800        LABEL RECORDS ARE STANDARD.
000900
001000    01  USER-RECORD.
001100        05  USER-ID                   PIC 9(09).
001200        05  USER-NAME                 PIC X(30).
001300        05  FILLER                    PIC X(01).
