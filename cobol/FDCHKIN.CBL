000100*___________________________________________________________________
000200* FDCHKIN.CBL
000300*
000400*    CHECKOUT-REQUEST-IN record -- one customer order submission.
000500*    REQ-PRODUCT-IDS-FLAT is a flat redefinition of the product-id
000600*    table, used to blank unused OCCURS slots in one MOVE before a
000700*    request is built for test data, the same habit this shop used
000800*    to blank VENDOR-RECORD before ADD-MODULE filled it in.
000900*___________________________________________________________________
001000
001100    FD  CHECKOUT-REQUEST-IN
001200        LABEL RECORDS ARE OMITTED.
001300
001400    01  CHECKOUT-REQUEST-RECORD.
001500        05  REQ-USER-ID                   PIC 9(09).
001600        05  REQ-AUTH-USER-ID              PIC 9(09).
001700        05  REQ-PRODUCT-COUNT             PIC S9(3).
001800        05  REQ-PRODUCT-IDS-TABLE.
001900            10  REQ-PRODUCT-IDS OCCURS 50 TIMES
002000                                      PIC 9(09).
002100        05  REQ-DISCOUNT-COUNT            PIC S9(3).
002200        05  REQ-DISCOUNT-CODES-TABLE.
002300            10  REQ-DISCOUNT-CODES OCCURS 10 TIMES
002400                                      PIC X(20).
002450        05  FILLER                        PIC X(06).
002500
002600    01  FILLER REDEFINES CHECKOUT-REQUEST-RECORD.
002700        05  FILLER                        PIC X(21).
002800        05  REQ-PRODUCT-IDS-FLAT          PIC X(450).
002900        05  FILLER                        PIC X(209).
