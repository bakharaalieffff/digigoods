000100*___________________________________________________________________
000200* PL-UPDATE-DISCOUNT-USAGE.CBL
000300*
000400*    Discount usage bookkeeping.  Called once the order
000500*    has cleared every check (including the eighty-percent cap) and
000600*    is about to post -- never before, or a rejected order would
000700*    burn a use off a discount that never got applied.  Knocks one
000800*    use off DT-DISC-REMAIN-USES in the in-memory table for every
000900*    entry WS-VALID-DISCOUNT-IDX points at.  DISCOUNT-MASTER itself
001000*    is not touched here -- 370-REWRITE-DISCOUNT-MASTER spills the
001100*    whole table back to disk once, at end of run.
001200*
001300*    2024-06-03 RTM  Ticket DG-114: first cut.
001400*___________________________________________________________________
001500
001600 330-UPDATE-DISCOUNT-USAGE.
001700
001800    IF WS-VALID-DISCOUNT-COUNT GREATER THAN ZERO
001900       PERFORM 340-DECREMENT-DISCOUNT-USAGE
002000          VARYING WS-USAGE-IDX FROM 1 BY 1
002100             UNTIL WS-USAGE-IDX GREATER THAN WS-VALID-DISCOUNT-COUNT.
002200*_________________________________________________________________________
002300
002400 340-DECREMENT-DISCOUNT-USAGE.
002500
002600    SET DISC-TAB-IDX TO WS-VALID-DISCOUNT-IDX (WS-USAGE-IDX).
002700    SUBTRACT 1 FROM DT-DISC-REMAIN-USES (DISC-TAB-IDX).
002800*_________________________________________________________________________
