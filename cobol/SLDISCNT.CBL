000100*___________________________________________________________________
000200* SLDISCNT.CBL
000300*
000400*    FILE-CONTROL entry for the DISCOUNT-MASTER file.
000500*    Master is maintained sorted ascending by DISC-CODE and is
000600*    loaded whole into WS-DISCOUNT-TABLE at the top of the run --
000700*    see the note in SLPRODCT.CBL, the same substitution applies.
000800*    Remaining-uses is posted back by rewriting the whole master
000900*    from the table at the end of the run.
001000*___________________________________________________________________
001100
001200    SELECT DISCOUNT-MASTER
001300           ASSIGN TO "DISCOUNT-MASTER"
001400           ORGANIZATION IS SEQUENTIAL
001500           FILE STATUS IS WS-DISCOUNT-FILE-STATUS.
