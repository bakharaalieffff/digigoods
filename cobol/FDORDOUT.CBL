000100*___________________________________________________________________
000200* FDORDOUT.CBL
000300*
000400*    ORDER record -- one accepted checkout, posted after pricing,
000500*    discounting and the stock/usage decrements have all gone
000600*    through clean.  Nothing is ever rejected onto this file; a
000700*    failed checkout writes no ORDER record at all.
000800*___________________________________________________________________
000900
001000    FD  ORDER-OUT
001100        LABEL RECORDS ARE OMITTED.
001200
001300    01  ORDER-RECORD.
001400        05  ORD-USER-ID                   PIC 9(09).
001500        05  ORD-PRODUCT-CNT               PIC S9(3).
001600        05  ORD-PRODUCT-IDS-TABLE.
001700            10  ORD-PRODUCT-IDS OCCURS 50 TIMES
001800                                      PIC 9(09).
001900        05  ORD-FINAL-PRICE               PIC S9(7)V99.
002000        05  ORD-MESSAGE                   PIC X(40).
002100        05  FILLER                        PIC X(05).
