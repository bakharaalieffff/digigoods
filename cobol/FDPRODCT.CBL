000100*___________________________________________________________________
000200* FDPRODCT.CBL
000300*
000400*    PRODUCT-MASTER record -- one unit sold in the storefront.
000500*    PROD-PRICE carries 2 decimals, DISPLAY (zoned), per shop
000600*    convention -- money is never COMP-3 on this master.
000700*___________________________________________________________________
000800
000900    FD  PRODUCT-MASTER
001000        LABEL RECORDS ARE STANDARD.
001100
001200    01  PRODUCT-RECORD.
001300        05  PROD-ID                   PIC 9(09).
001400        05  PROD-NAME                 PIC X(40).
001500        05  PROD-PRICE                PIC S9(7)V99.
001600        05  PROD-STOCK                PIC S9(5).
001700            88  PROD-OUT-OF-STOCK     VALUE ZERO.
001800        05  FILLER                    PIC X(05).
