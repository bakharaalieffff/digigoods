000100*___________________________________________________________________
000200* SLCHKIN.CBL
000300*
000400*    FILE-CONTROL entry for the CHECKOUT-REQUEST-IN transaction
000500*    file -- one flattened, fixed-width request per line, read in
000600*    the order the customer's orders were submitted.
000700*___________________________________________________________________
000800
000900    SELECT CHECKOUT-REQUEST-IN
001000           ASSIGN TO "CHECKOUT-REQUEST-IN"
001100           ORGANIZATION IS LINE SEQUENTIAL
001200           FILE STATUS IS WS-REQUEST-FILE-STATUS.
