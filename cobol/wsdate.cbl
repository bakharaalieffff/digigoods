000100* wsdate.cbl
000200
000300*-------------------------------------------------------------------------
000400*    WORKING-STORAGE holding today's date, broken out CCYY/MM/DD,
000500*    for the discount validity-window compare performed in
000600*    PL-VALIDATE-AND-GET-DISCOUNTS.CBL.
000700*
000800*    2019-02-11 LF   Built for PLDATE.CBL's interactive date-entry
000900*                    screen -- ACCEPT and validate a typed date.
001000*    2024-06-03 RTM  Checkout batch ticket DG-114: gutted the
001100*                    month-name matrix and keyboard-prompt fields,
001200*                    this job never prompts anybody.  W-TODAY-
001300*                    CCYYMMDD is now loaded once, at the top of
001400*                    the run, from FUNCTION CURRENT-DATE.
001500*-------------------------------------------------------------------------
001600
001700      01 W-TODAY-CCYYMMDD             PIC 9(8).
001800      01 FILLER REDEFINES W-TODAY-CCYYMMDD.
001900         05 W-TODAY-CCYY             PIC 9(4).
002000         05 W-TODAY-MM               PIC 9(2).
002100         05 W-TODAY-DD               PIC 9(2).
002200
002300      77 W-TODAY-AND-TIME-NOW         PIC 9(20).
