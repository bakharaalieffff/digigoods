000100*___________________________________________________________________
000200*
000300*    checkout-processing.cob
000400*
000500*    Nightly checkout batch.  Reads one flattened request per
000600*    record off CHECKOUT-REQUEST-IN, re-derives each order's
000700*    price against PRODUCT-MASTER, validates and applies whatever
000800*    discount codes were quoted on the request against DISCOUNT-
000900*    MASTER, authorizes the requestor against USER-MASTER, and
001000*    either posts an ORDER-OUT record or drops the request with a
001100*    rejection message -- nothing in between.  PRODUCT-MASTER and
001200*    DISCOUNT-MASTER are rewritten whole at the end of the run to
001300*    carry the stock and remaining-uses decrements forward to
001400*    tomorrow's run.
001500*
001600*    CHANGE LOG
001700*    ----------
001800*    2024-05-14 RTM  Ticket DG-091: program stood up.  Folded the
001900*                    old interactive voucher-maintenance screen
002000*                    logic out entirely -- this is a straight
002100*                    read-process-write batch job, nobody sits at
002200*                    a terminal for it.
002300*    2024-05-20 RTM  Ticket DG-098: PRODUCT-MASTER and DISCOUNT-
002400*                    MASTER come in sorted by key now, so the
002500*                    vendor-style keyed I/O got replaced with a
002600*                    load-to-table-and-SEARCH-ALL -- this shop's
002700*                    GnuCOBOL build has no ISAM support to begin
002800*                    with.
002900*    2024-05-28 JKL  Ticket DG-102: added the eighty-percent
003000*                    discount floor after Finance flagged two
003100*                    test orders that priced out negative.
003200*    2024-06-03 RTM  Ticket DG-114: discount validation and usage
003300*                    bookkeeping split out into their own PL-
003400*                    copybooks (PL-VALIDATE-AND-GET-DISCOUNTS.CBL,
003500*                    PL-UPDATE-DISCOUNT-USAGE.CBL) so they can be
003600*                    unit-walked on their own.
003700*    2024-06-11 JKL  Ticket DG-119: PRODUCT_SPECIFIC discounts
003800*                    were being priced against the whole order
003900*                    subtotal instead of just the matching line
004000*                    items -- fixed in 240-APPLY-ONE-DISCOUNT.
004100*    2024-07-02 RTM  Ticket DG-131: authorization check now
004200*                    rejects before the user lookup runs, per
004300*                    Security's request -- an unauthorized caller
004400*                    shouldn't learn whether a user id exists.
004500*    2024-08-19 CWB  Ticket DG-147: rounding on the running price
004600*                    moved to after every single discount instead
004700*                    of once at the end -- two discounts back to
004800*                    back were drifting a cent off the expected
004900*                    totals.
005000*    1999-01-06 RTM  Y2K sweep: CHECKOUT-REQUEST-IN and DISCOUNT-
005100*                    MASTER both already carry four-digit years
005200*                    (DISC-VALID-FROM/UNTIL, W-TODAY-CCYYMMDD) --
005300*                    nothing else in this program stores a date.
005400*                    Logged per the shop-wide Y2K audit, no code
005500*                    changed.
005600*___________________________________________________________________
005700
005800 IDENTIFICATION DIVISION.
005900 PROGRAM-ID.      CHECKOUT-PROCESSING.
006000 AUTHOR.          R T MUNOZ.
006100 INSTALLATION.    DIGIGOODS DATA PROCESSING.
006200 DATE-WRITTEN.    MAY 1994.
006300 DATE-COMPILED.
006400 SECURITY.        COMPANY CONFIDENTIAL -- INTERNAL USE ONLY.
006500
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER.  IBM-370.
006900 OBJECT-COMPUTER.  IBM-370.
007000 SPECIAL-NAMES.
007100    C01 IS TOP-OF-FORM
007200    CLASS DIGITS IS "0" THRU "9".
007300
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600
007700    COPY "SLPRODCT.CBL".
007800    COPY "SLDISCNT.CBL".
007900    COPY "SLUSERMS.CBL".
008000    COPY "SLCHKIN.CBL".
008100    COPY "SLORDOUT.CBL".
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008500
008600    COPY "FDPRODCT.CBL".
008700    COPY "FDDISCNT.CBL".
008800    COPY "FDUSERMS.CBL".
008900    COPY "FDCHKIN.CBL".
009000    COPY "FDORDOUT.CBL".
009100
009200 WORKING-STORAGE SECTION.
009300
009400    COPY "wsdate.cbl".
009500
009600*___________________________________________________________________
009700*    FILE STATUS SWITCHES -- one per SELECT, checked after every
009800*    OPEN/CLOSE/REWRITE so a bad status halts the run instead of
009900*    limping on with a half-posted master.
010000*___________________________________________________________________
010100
010200 01  WS-PRODUCT-FILE-STATUS            PIC XX.
010300     88  PRODUCT-FILE-OK               VALUE "00".
010400     88  PRODUCT-FILE-AT-END           VALUE "10".
010500
010600 01  WS-DISCOUNT-FILE-STATUS           PIC XX.
010700     88  DISCOUNT-FILE-OK              VALUE "00".
010800     88  DISCOUNT-FILE-AT-END          VALUE "10".
010900
011000 01  WS-USER-FILE-STATUS               PIC XX.
011100     88  USER-FILE-OK                  VALUE "00".
011200     88  USER-FILE-AT-END              VALUE "10".
011300
011400 01  WS-REQUEST-FILE-STATUS            PIC XX.
011500     88  REQUEST-FILE-OK               VALUE "00".
011600     88  REQUEST-FILE-AT-END           VALUE "10".
011700
011800 01  WS-ORDER-FILE-STATUS              PIC XX.
011900     88  ORDER-FILE-OK                 VALUE "00".
012000
012100*___________________________________________________________________
012200*    PRODUCT-MASTER, loaded whole and held ascending by PROD-ID
012300*    for SEARCH ALL (see PL-LOOK-FOR-PRODUCT-RECORD.CBL).  Stock
012400*    decrements are posted into this table in-flight and spilled
012500*    back to PRODUCT-MASTER by 350-REWRITE-PRODUCT-MASTER.
012600*___________________________________________________________________
012700
012800 01  WS-PRODUCT-TABLE-CONTROL.
012900     05  WS-PRODUCT-TABLE-COUNT        PIC S9(5)  COMP.
013000     05  WS-PRODUCT-TABLE
013100                OCCURS 1 TO 9999 TIMES
013200                DEPENDING ON WS-PRODUCT-TABLE-COUNT
013300                ASCENDING KEY IS PT-PROD-ID
013400                INDEXED BY PROD-TAB-IDX.
013500         10  PT-PROD-ID                PIC 9(09).
013600         10  PT-PROD-NAME               PIC X(40).
013700         10  PT-PROD-PRICE              PIC S9(7)V99.
013800         10  PT-PROD-STOCK              PIC S9(5).
013900             88  PT-PROD-OUT-OF-STOCK  VALUE ZERO.
014000
014100*___________________________________________________________________
014200*    DISCOUNT-MASTER, loaded whole and held ascending by DISC-
014300*    CODE for SEARCH ALL.  Remaining-uses decrements are posted
014400*    into this table in-flight and spilled back to DISCOUNT-
014500*    MASTER by 370-REWRITE-DISCOUNT-MASTER.
014600*___________________________________________________________________
014700
014800 01  WS-DISCOUNT-TABLE-CONTROL.
014900     05  WS-DISCOUNT-TABLE-COUNT       PIC S9(5)  COMP.
015000     05  WS-DISCOUNT-TABLE
015100                OCCURS 1 TO 9999 TIMES
015200                DEPENDING ON WS-DISCOUNT-TABLE-COUNT
015300                ASCENDING KEY IS DT-DISC-CODE
015400                INDEXED BY DISC-TAB-IDX.
015500         10  DT-DISC-CODE               PIC X(20).
015600         10  DT-DISC-PERCENTAGE         PIC S9(3)V99.
015700         10  DT-DISC-TYPE               PIC X(20).
015800             88  DT-DISC-TYPE-GENERAL       VALUE "GENERAL".
015900             88  DT-DISC-TYPE-PRODUCT-SPEC  VALUE "PRODUCT_SPECIFIC".
016000         10  DT-DISC-VALID-FROM         PIC 9(08).
016100         10  DT-DISC-VALID-UNTIL        PIC 9(08).
016200         10  DT-DISC-REMAIN-USES        PIC S9(5).
016300         10  DT-DISC-PROD-IDS-TABLE.
016400             15  DT-DISC-PROD-IDS OCCURS 50 TIMES
016500                                       PIC 9(09).
016600         10  DT-DISC-PROD-COUNT         PIC S9(3).
016700
016800*___________________________________________________________________
016900*    USER-MASTER, loaded whole and held ascending by USER-ID for
017000*    SEARCH ALL.  Read-only in this job -- never rewritten.
017100*___________________________________________________________________
017200
017300 01  WS-USER-TABLE-CONTROL.
017400     05  WS-USER-TABLE-COUNT           PIC S9(5)  COMP.
017500     05  WS-USER-TABLE
017600                OCCURS 1 TO 9999 TIMES
017700                DEPENDING ON WS-USER-TABLE-COUNT
017800                ASCENDING KEY IS UT-USER-ID
017900                INDEXED BY USER-TAB-IDX.
018000         10  UT-USER-ID                 PIC 9(09).
018100         10  UT-USER-NAME               PIC X(30).
018200
018300*___________________________________________________________________
018400*    Found-flags for the three SEARCH ALL lookup copybooks, and
018500*    the search-key fields the caller loads before PERFORMing
018600*    them.  Same idiom this shop used for vendor/state lookups.
018700*___________________________________________________________________
018800
018900 01  W-FOUND-PRODUCT-RECORD             PIC X.
019000     88  FOUND-PRODUCT-RECORD           VALUE "Y".
019100
019200 01  W-FOUND-DISCOUNT-RECORD            PIC X.
019300     88  FOUND-DISCOUNT-RECORD          VALUE "Y".
019400
019500 01  W-FOUND-USER-RECORD                PIC X.
019600     88  FOUND-USER-RECORD              VALUE "Y".
019700
019800 01  WS-SEARCH-PROD-ID                  PIC 9(09).
019900 01  WS-SEARCH-DISC-CODE                PIC X(20).
020000 01  WS-SEARCH-USER-ID                  PIC 9(09).
020100
020200*___________________________________________________________________
020300*    End-of-file and per-request working fields.
020400*___________________________________________________________________
020500
020600 01  W-END-OF-FILE                      PIC X.
020700     88  END-OF-FILE                    VALUE "Y".
020800
020900 01  W-ORDER-REJECTED                   PIC X.
021000     88  ORDER-REJECTED                 VALUE "Y".
021100
021200 01  WS-REJECT-MESSAGE                  PIC X(80).
021300
021400 01  WS-ORIGINAL-SUBTOTAL               PIC S9(7)V99.
021500 01  WS-RUNNING-PRICE                   PIC S9(7)V99.
021600 01  WS-DISCOUNT-CAP                    PIC S9(7)V99.
021700
021800*___________________________________________________________________
021900*    Per-product-line and per-discount-line subscripts, all
022000*    COMP, and the discount scratch fields 240-APPLY-ONE-DISCOUNT
022100*    works its arithmetic in.
022200*___________________________________________________________________
022300
022400 01  REQ-PROD-IDX                       PIC S9(3)  COMP.
022500 01  REQ-DISC-IDX                       PIC S9(3)  COMP.
022600 01  WS-USAGE-IDX                       PIC S9(3)  COMP.
022700 01  WS-DISC-PROD-IDX                   PIC S9(3)  COMP.
022800
022900 01  WS-VALID-DISCOUNT-COUNT            PIC S9(3)  COMP.
023000 01  WS-VALID-DISCOUNT-IDX
023100                OCCURS 10 TIMES
023200                                       PIC S9(5)  COMP.
023300
023400 01  WS-LINE-MATCHES-DISCOUNT           PIC X.
023500     88  LINE-MATCHES-DISCOUNT         VALUE "Y".
023600
023700 01  WS-DISCOUNT-AMOUNT                 PIC S9(7)V99.
023800 01  WS-LINE-DISCOUNT-AMOUNT            PIC S9(7)V99.
023900
024000*___________________________________________________________________
024100*    One accumulator per REQ-PRODUCT-IDS occurrence, carried so
024200*    PRODUCT_SPECIFIC discounts can tell which order lines they
024300*    apply against without re-reading PRODUCT-MASTER a second
024400*    time -- see 240-APPLY-ONE-DISCOUNT.
024500*___________________________________________________________________
024600
024700 01  WS-LINE-PRICE-TABLE.
024800     05  WS-LINE-PRICE OCCURS 50 TIMES PIC S9(7)V99.
024900
025000 01  WS-RECORDS-READ-CTR                PIC S9(7)  COMP.
025100 01  WS-ORDERS-POSTED-CTR               PIC S9(7)  COMP.
025200 01  WS-ORDERS-REJECTED-CTR             PIC S9(7)  COMP.
025300
025400*_________________________________________________________________________
025500
025600 PROCEDURE DIVISION.
025700
025800 010-MAIN-PROCESS.
025900
026000    PERFORM 020-OPEN-ALL-THE-FILES.
026100    PERFORM 030-LOAD-PRODUCT-TABLE.
026200    PERFORM 060-LOAD-DISCOUNT-TABLE.
026300    PERFORM 090-LOAD-USER-TABLE.
026400
026500    MOVE FUNCTION CURRENT-DATE (1:8) TO W-TODAY-CCYYMMDD.
026600
026700    MOVE "N" TO W-END-OF-FILE.
026800    PERFORM 200-READ-REQUEST-NEXT-RECORD.
026900
027000    PERFORM 120-PROCESS-CHECKOUT-REQUEST
027100       UNTIL END-OF-FILE.
027200
027300    PERFORM 350-REWRITE-PRODUCT-MASTER.
027400    PERFORM 370-REWRITE-DISCOUNT-MASTER.
027500    PERFORM 390-CLOSE-ALL-THE-FILES.
027600
027700    STOP RUN.
027800*_________________________________________________________________________
027900
028000 020-OPEN-ALL-THE-FILES.
028100
028200    OPEN INPUT  PRODUCT-MASTER.
028300    OPEN INPUT  DISCOUNT-MASTER.
028400    OPEN INPUT  USER-MASTER.
028500    OPEN INPUT  CHECKOUT-REQUEST-IN.
028600    OPEN EXTEND ORDER-OUT.
028700
028800    IF NOT PRODUCT-FILE-OK OR NOT DISCOUNT-FILE-OK
028900                           OR NOT USER-FILE-OK
029000                           OR NOT REQUEST-FILE-OK
029100       DISPLAY "CHECKOUT-PROCESSING -- OPEN FAILED, RUN ABORTED"
029200       STOP RUN.
029300*_________________________________________________________________________
029400
029500 030-LOAD-PRODUCT-TABLE.
029600
029700    MOVE ZERO TO WS-PRODUCT-TABLE-COUNT.
029800
029900    PERFORM 040-READ-PRODUCT-LOAD-RECORD.
030000
030100    PERFORM 050-BUILD-PRODUCT-TABLE-ENTRY
030200       UNTIL PRODUCT-FILE-AT-END.
030300*_________________________________________________________________________
030400
030500 040-READ-PRODUCT-LOAD-RECORD.
030600
030700    READ PRODUCT-MASTER
030800       AT END
030900          CONTINUE.
031000*_________________________________________________________________________
031100
031200 050-BUILD-PRODUCT-TABLE-ENTRY.
031300
031400    ADD 1 TO WS-PRODUCT-TABLE-COUNT.
031500    MOVE PROD-ID     TO PT-PROD-ID    (WS-PRODUCT-TABLE-COUNT).
031600    MOVE PROD-NAME   TO PT-PROD-NAME  (WS-PRODUCT-TABLE-COUNT).
031700    MOVE PROD-PRICE  TO PT-PROD-PRICE (WS-PRODUCT-TABLE-COUNT).
031800    MOVE PROD-STOCK  TO PT-PROD-STOCK (WS-PRODUCT-TABLE-COUNT).
031900
032000    PERFORM 040-READ-PRODUCT-LOAD-RECORD.
032100*_________________________________________________________________________
032200
032300 060-LOAD-DISCOUNT-TABLE.
032400
032500    MOVE ZERO TO WS-DISCOUNT-TABLE-COUNT.
032600
032700    PERFORM 070-READ-DISCOUNT-LOAD-RECORD.
032800
032900    PERFORM 080-BUILD-DISCOUNT-TABLE-ENTRY
033000       UNTIL DISCOUNT-FILE-AT-END.
033100*_________________________________________________________________________
033200
033300 070-READ-DISCOUNT-LOAD-RECORD.
033400
033500    READ DISCOUNT-MASTER
033600       AT END
033700          CONTINUE.
033800*_________________________________________________________________________
033900
034000 080-BUILD-DISCOUNT-TABLE-ENTRY.
034100
034200    ADD 1 TO WS-DISCOUNT-TABLE-COUNT.
034300    MOVE DISC-CODE           TO DT-DISC-CODE
034400                                   (WS-DISCOUNT-TABLE-COUNT).
034500    MOVE DISC-PERCENTAGE     TO DT-DISC-PERCENTAGE
034600                                   (WS-DISCOUNT-TABLE-COUNT).
034700    MOVE DISC-TYPE           TO DT-DISC-TYPE
034800                                   (WS-DISCOUNT-TABLE-COUNT).
034900    MOVE DISC-VALID-FROM     TO DT-DISC-VALID-FROM
035000                                   (WS-DISCOUNT-TABLE-COUNT).
035100    MOVE DISC-VALID-UNTIL    TO DT-DISC-VALID-UNTIL
035200                                   (WS-DISCOUNT-TABLE-COUNT).
035300    MOVE DISC-REMAIN-USES    TO DT-DISC-REMAIN-USES
035400                                   (WS-DISCOUNT-TABLE-COUNT).
035500    MOVE DISC-PROD-IDS-TABLE TO DT-DISC-PROD-IDS-TABLE
035600                                   (WS-DISCOUNT-TABLE-COUNT).
035700    MOVE DISC-PROD-COUNT     TO DT-DISC-PROD-COUNT
035800                                   (WS-DISCOUNT-TABLE-COUNT).
035900
036000    PERFORM 070-READ-DISCOUNT-LOAD-RECORD.
036100*_________________________________________________________________________
036200
036300 090-LOAD-USER-TABLE.
036400
036500    MOVE ZERO TO WS-USER-TABLE-COUNT.
036600
036700    PERFORM 100-READ-USER-LOAD-RECORD.
036800
036900    PERFORM 110-BUILD-ONE-USER-TABLE-ENTRY
037000       UNTIL USER-FILE-AT-END.
037100*_________________________________________________________________________
037200
037300 100-READ-USER-LOAD-RECORD.
037400
037500    READ USER-MASTER
037600       AT END
037700          CONTINUE.
037800*_________________________________________________________________________
037900
038000 110-BUILD-ONE-USER-TABLE-ENTRY.
038100
038200    ADD 1 TO WS-USER-TABLE-COUNT.
038300    MOVE USER-ID   TO UT-USER-ID   (WS-USER-TABLE-COUNT).
038400    MOVE USER-NAME TO UT-USER-NAME (WS-USER-TABLE-COUNT).
038500
038600    PERFORM 100-READ-USER-LOAD-RECORD.
038700*_________________________________________________________________________
038800
038900 120-PROCESS-CHECKOUT-REQUEST.
039000
039100    ADD 1 TO WS-RECORDS-READ-CTR.
039200
039300    MOVE "N" TO W-ORDER-REJECTED.
039400    MOVE SPACES TO WS-REJECT-MESSAGE.
039500
039600    PERFORM 130-AUTHORIZE-THE-REQUESTOR
039700       THRU 140-LOOK-UP-THE-REQUESTOR-EXIT.
039800
039900    IF NOT ORDER-REJECTED
040000       PERFORM 150-PRICE-THE-ORDER.
040100
040200    IF NOT ORDER-REJECTED
040300       PERFORM 210-VALIDATE-AND-GET-DISCOUNTS.
040400
040500    IF NOT ORDER-REJECTED
040600       PERFORM 230-APPLY-ALL-DISCOUNTS.
040700
040800    IF NOT ORDER-REJECTED
040900       PERFORM 280-CHECK-THE-DISCOUNT-CAP.
041000
041100    IF ORDER-REJECTED
041200       ADD 1 TO WS-ORDERS-REJECTED-CTR
041300       DISPLAY "CHECKOUT REJECTED -- USER " REQ-USER-ID
041400          ": " WS-REJECT-MESSAGE
041500    ELSE
041600       PERFORM 290-POST-THE-ORDER.
041700
041800    PERFORM 200-READ-REQUEST-NEXT-RECORD.
041900*_________________________________________________________________________
042000
042100 130-AUTHORIZE-THE-REQUESTOR.
042200
042300    IF REQ-AUTH-USER-ID NOT EQUAL REQ-USER-ID
042400       MOVE "Y" TO W-ORDER-REJECTED
042500       MOVE "User cannot place order for another user"
042600            TO WS-REJECT-MESSAGE
042700*           Ticket DG-131 -- an unauthorized caller skips
042800*           straight past the user lookup below; no sense
042900*           burning a table search on a request we're not
043000*           going to honor anyway.
043100       GO TO 140-LOOK-UP-THE-REQUESTOR-EXIT.
043200*_________________________________________________________________________
043300
043400 140-LOOK-UP-THE-REQUESTOR.
043500
043600    MOVE REQ-USER-ID TO WS-SEARCH-USER-ID.
043700    PERFORM 190-LOOK-FOR-USER-RECORD.
043800
043900    IF NOT FOUND-USER-RECORD
044000       MOVE "Y" TO W-ORDER-REJECTED
044100       MOVE "User not found" TO WS-REJECT-MESSAGE.
044200
044300 140-LOOK-UP-THE-REQUESTOR-EXIT.
044400    EXIT.
044500*_________________________________________________________________________
044600
044700 150-PRICE-THE-ORDER.
044800
044900    MOVE ZERO TO WS-ORIGINAL-SUBTOTAL.
045000
045100    IF REQ-PRODUCT-COUNT GREATER THAN ZERO
045200       PERFORM 160-PRICE-ONE-ORDER-LINE
045300          VARYING REQ-PROD-IDX FROM 1 BY 1
045400             UNTIL REQ-PROD-IDX GREATER THAN REQ-PRODUCT-COUNT
045500                OR ORDER-REJECTED.
045600
045700    IF NOT ORDER-REJECTED
045800       MOVE WS-ORIGINAL-SUBTOTAL TO WS-RUNNING-PRICE.
045900*_________________________________________________________________________
046000
046100 160-PRICE-ONE-ORDER-LINE.
046200
046300    MOVE REQ-PRODUCT-IDS (REQ-PROD-IDX) TO WS-SEARCH-PROD-ID.
046400    PERFORM 170-LOOK-FOR-PRODUCT-RECORD.
046500
046600    IF NOT FOUND-PRODUCT-RECORD
046700       MOVE "Y" TO W-ORDER-REJECTED
046800       STRING "Product "                     DELIMITED BY SIZE
046900              WS-SEARCH-PROD-ID               DELIMITED BY SIZE
047000              " not found"                    DELIMITED BY SIZE
047100           INTO WS-REJECT-MESSAGE
047200    ELSE
047300       MOVE PT-PROD-PRICE (PROD-TAB-IDX)
047400                        TO WS-LINE-PRICE (REQ-PROD-IDX)
047500       ADD PT-PROD-PRICE (PROD-TAB-IDX) TO WS-ORIGINAL-SUBTOTAL.
047600*_________________________________________________________________________
047700
047800    COPY "PL-LOOK-FOR-PRODUCT-RECORD.CBL".
047900    COPY "PL-LOOK-FOR-DISCOUNT-RECORD.CBL".
048000    COPY "PL-LOOK-FOR-USER-RECORD.CBL".
048100    COPY "READ-REQUEST-NEXT-RECORD.CBL".
048200    COPY "PL-VALIDATE-AND-GET-DISCOUNTS.CBL".
048300
048400 230-APPLY-ALL-DISCOUNTS.
048500
048600    IF WS-VALID-DISCOUNT-COUNT GREATER THAN ZERO
048700       PERFORM 240-APPLY-ONE-DISCOUNT
048800          VARYING WS-USAGE-IDX FROM 1 BY 1
048900             UNTIL WS-USAGE-IDX GREATER THAN WS-VALID-DISCOUNT-COUNT.
049000*_________________________________________________________________________
049100
049200 240-APPLY-ONE-DISCOUNT.
049300
049400    SET DISC-TAB-IDX TO WS-VALID-DISCOUNT-IDX (WS-USAGE-IDX).
049500
049600    IF DT-DISC-TYPE-GENERAL (DISC-TAB-IDX)
049700       COMPUTE WS-RUNNING-PRICE ROUNDED =
049800               WS-RUNNING-PRICE -
049900               (WS-RUNNING-PRICE * DT-DISC-PERCENTAGE (DISC-TAB-IDX)
050000                                 / 100)
050100    ELSE
050200       PERFORM 250-APPLY-PROD-SPECIFIC-DISC.
050300*_________________________________________________________________________
050400
050500 250-APPLY-PROD-SPECIFIC-DISC.
050600
050700    MOVE ZERO TO WS-DISCOUNT-AMOUNT.
050800
050900    IF DT-DISC-PROD-COUNT (DISC-TAB-IDX) GREATER THAN ZERO
051000       PERFORM 260-FIND-AND-DISCOUNT-ONE-LINE
051100          VARYING WS-DISC-PROD-IDX FROM 1 BY 1
051200             UNTIL WS-DISC-PROD-IDX
051300                GREATER THAN DT-DISC-PROD-COUNT (DISC-TAB-IDX).
051400
051500    COMPUTE WS-RUNNING-PRICE ROUNDED =
051600            WS-RUNNING-PRICE - WS-DISCOUNT-AMOUNT.
051700*_________________________________________________________________________
051800
051900 260-FIND-AND-DISCOUNT-ONE-LINE.
052000
052100    MOVE "N" TO WS-LINE-MATCHES-DISCOUNT.
052200
052300    IF REQ-PRODUCT-COUNT GREATER THAN ZERO
052400       PERFORM 270-TEST-LINE-AGAINST-DISCOUNT
052500          VARYING REQ-PROD-IDX FROM 1 BY 1
052600             UNTIL REQ-PROD-IDX GREATER THAN REQ-PRODUCT-COUNT
052700                OR LINE-MATCHES-DISCOUNT.
052800
052900    IF LINE-MATCHES-DISCOUNT
053000       COMPUTE WS-LINE-DISCOUNT-AMOUNT ROUNDED =
053100               WS-LINE-PRICE (REQ-PROD-IDX) *
053200               DT-DISC-PERCENTAGE (DISC-TAB-IDX) / 100
053300       ADD WS-LINE-DISCOUNT-AMOUNT TO WS-DISCOUNT-AMOUNT.
053400*_________________________________________________________________________
053500
053600 270-TEST-LINE-AGAINST-DISCOUNT.
053700
053800    IF REQ-PRODUCT-IDS (REQ-PROD-IDX) EQUAL
053900             DT-DISC-PROD-IDS (DISC-TAB-IDX, WS-DISC-PROD-IDX)
054000       MOVE "Y" TO WS-LINE-MATCHES-DISCOUNT.
054100*_________________________________________________________________________
054200
054300 280-CHECK-THE-DISCOUNT-CAP.
054400
054500    COMPUTE WS-DISCOUNT-CAP ROUNDED =
054600            WS-ORIGINAL-SUBTOTAL * 0.20.
054700
054800    IF WS-RUNNING-PRICE LESS THAN WS-DISCOUNT-CAP
054900       MOVE "Y" TO W-ORDER-REJECTED
055000       MOVE "Total discount exceeds the maximum allowed discount"
055100            TO WS-REJECT-MESSAGE.
055200*_________________________________________________________________________
055300
055400 290-POST-THE-ORDER.
055500
055600    PERFORM 300-WRITE-ORDER-RECORD.
055700    PERFORM 310-UPDATE-PRODUCT-STOCK.
055800    PERFORM 330-UPDATE-DISCOUNT-USAGE.
055900
056000    ADD 1 TO WS-ORDERS-POSTED-CTR.
056100*_________________________________________________________________________
056200
056300 300-WRITE-ORDER-RECORD.
056400
056500    MOVE REQ-USER-ID          TO ORD-USER-ID.
056600    MOVE REQ-PRODUCT-COUNT    TO ORD-PRODUCT-CNT.
056700    MOVE REQ-PRODUCT-IDS-TABLE TO ORD-PRODUCT-IDS-TABLE.
056800    MOVE WS-RUNNING-PRICE     TO ORD-FINAL-PRICE.
056900    MOVE "Order created successfully!" TO ORD-MESSAGE.
057000
057100    WRITE ORDER-RECORD.
057200*_________________________________________________________________________
057300
057400 310-UPDATE-PRODUCT-STOCK.
057500
057600    IF REQ-PRODUCT-COUNT GREATER THAN ZERO
057700       PERFORM 320-DECREMENT-PRODUCT-STOCK
057800          VARYING REQ-PROD-IDX FROM 1 BY 1
057900             UNTIL REQ-PROD-IDX GREATER THAN REQ-PRODUCT-COUNT.
058000*_________________________________________________________________________
058100
058200 320-DECREMENT-PRODUCT-STOCK.
058300
058400    MOVE REQ-PRODUCT-IDS (REQ-PROD-IDX) TO WS-SEARCH-PROD-ID.
058500    PERFORM 170-LOOK-FOR-PRODUCT-RECORD.
058600
058700    IF FOUND-PRODUCT-RECORD
058800       SUBTRACT 1 FROM PT-PROD-STOCK (PROD-TAB-IDX).
058900*_________________________________________________________________________
059000
059100    COPY "PL-UPDATE-DISCOUNT-USAGE.CBL".
059200
059300 350-REWRITE-PRODUCT-MASTER.
059400
059500    CLOSE PRODUCT-MASTER.
059600    OPEN OUTPUT PRODUCT-MASTER.
059700
059800    IF WS-PRODUCT-TABLE-COUNT GREATER THAN ZERO
059900       PERFORM 360-REWRITE-ONE-PRODUCT-RECORD
060000          VARYING PROD-TAB-IDX FROM 1 BY 1
060100             UNTIL PROD-TAB-IDX GREATER THAN WS-PRODUCT-TABLE-COUNT.
060200
060300    CLOSE PRODUCT-MASTER.
060400*_________________________________________________________________________
060500
060600 360-REWRITE-ONE-PRODUCT-RECORD.
060700
060800    MOVE PT-PROD-ID    (PROD-TAB-IDX) TO PROD-ID.
060900    MOVE PT-PROD-NAME  (PROD-TAB-IDX) TO PROD-NAME.
061000    MOVE PT-PROD-PRICE (PROD-TAB-IDX) TO PROD-PRICE.
061100    MOVE PT-PROD-STOCK (PROD-TAB-IDX) TO PROD-STOCK.
061200
061300    WRITE PRODUCT-RECORD.
061400*_________________________________________________________________________
061500
061600 370-REWRITE-DISCOUNT-MASTER.
061700
061800    CLOSE DISCOUNT-MASTER.
061900    OPEN OUTPUT DISCOUNT-MASTER.
062000
062100    IF WS-DISCOUNT-TABLE-COUNT GREATER THAN ZERO
062200       PERFORM 380-REWRITE-DISCOUNT-RECORD
062300          VARYING DISC-TAB-IDX FROM 1 BY 1
062400             UNTIL DISC-TAB-IDX GREATER THAN WS-DISCOUNT-TABLE-COUNT.
062500
062600    CLOSE DISCOUNT-MASTER.
062700*_________________________________________________________________________
062800
062900 380-REWRITE-DISCOUNT-RECORD.
063000
063100    MOVE DT-DISC-CODE        (DISC-TAB-IDX) TO DISC-CODE.
063200    MOVE DT-DISC-PERCENTAGE  (DISC-TAB-IDX) TO DISC-PERCENTAGE.
063300    MOVE DT-DISC-TYPE        (DISC-TAB-IDX) TO DISC-TYPE.
063400    MOVE DT-DISC-VALID-FROM  (DISC-TAB-IDX) TO DISC-VALID-FROM.
063500    MOVE DT-DISC-VALID-UNTIL (DISC-TAB-IDX) TO DISC-VALID-UNTIL.
063600    MOVE DT-DISC-REMAIN-USES (DISC-TAB-IDX) TO DISC-REMAIN-USES.
063700    MOVE DT-DISC-PROD-IDS-TABLE
063800                             (DISC-TAB-IDX) TO DISC-PROD-IDS-TABLE.
063900    MOVE DT-DISC-PROD-COUNT  (DISC-TAB-IDX) TO DISC-PROD-COUNT.
064000
064100    WRITE DISCOUNT-RECORD.
064200*_________________________________________________________________________
064300
064400 390-CLOSE-ALL-THE-FILES.
064500
064600    CLOSE USER-MASTER.
064700    CLOSE CHECKOUT-REQUEST-IN.
064800    CLOSE ORDER-OUT.
064900
065000    DISPLAY "CHECKOUT-PROCESSING -- RECORDS READ    "
065100            WS-RECORDS-READ-CTR.
065200    DISPLAY "CHECKOUT-PROCESSING -- ORDERS POSTED   "
065300            WS-ORDERS-POSTED-CTR.
065400    DISPLAY "CHECKOUT-PROCESSING -- ORDERS REJECTED "
065500            WS-ORDERS-REJECTED-CTR.
065600*_________________________________________________________________________
