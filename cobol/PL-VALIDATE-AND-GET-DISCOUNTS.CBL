000100*___________________________________________________________________
000200* PL-VALIDATE-AND-GET-DISCOUNTS.CBL
000300*
000400*    Discount code validation, restated as a pair of PERFORMed
000500*    paragraphs.  Walks REQ-DISCOUNT-CODES in
000600*    the order the customer supplied them; the first code that
000700*    fails any check sets W-ORDER-REJECTED and WS-REJECT-MESSAGE
000800*    and the whole checkout is abandoned (no further codes are
000900*    looked at, no writes happen anywhere for this request).  An
001000*    empty REQ-DISCOUNT-CODES list does zero DISCOUNT-MASTER
001100*    lookups and leaves WS-VALID-DISCOUNT-COUNT at zero.
001200*
001300*    2024-06-03 RTM  Ticket DG-114: first cut, four checks in the
001400*                    order the pricing walkthrough documents them.
001500*___________________________________________________________________
001600
001700 210-VALIDATE-AND-GET-DISCOUNTS.
001800
001900    MOVE ZERO TO WS-VALID-DISCOUNT-COUNT.
002000
002100    IF REQ-DISCOUNT-COUNT GREATER THAN ZERO
002200       PERFORM 220-VALIDATE-ONE-DISCOUNT-CODE
002300          VARYING REQ-DISC-IDX FROM 1 BY 1
002400             UNTIL REQ-DISC-IDX GREATER THAN REQ-DISCOUNT-COUNT
002500                OR ORDER-REJECTED.
002600*_________________________________________________________________________
002700
002800 220-VALIDATE-ONE-DISCOUNT-CODE.
002900
003000    MOVE REQ-DISCOUNT-CODES (REQ-DISC-IDX) TO WS-SEARCH-DISC-CODE.
003100    PERFORM 180-LOOK-FOR-DISCOUNT-RECORD.
003200
003300    IF NOT FOUND-DISCOUNT-RECORD
003400       MOVE "Y" TO W-ORDER-REJECTED
003500       STRING "Invalid discount code '"       DELIMITED BY SIZE
003600              WS-SEARCH-DISC-CODE              DELIMITED BY SPACE
003700              "': discount code not found"     DELIMITED BY SIZE
003800           INTO WS-REJECT-MESSAGE
003900    ELSE
004000       IF W-TODAY-CCYYMMDD GREATER THAN DT-DISC-VALID-UNTIL (DISC-TAB-IDX)
004100          MOVE "Y" TO W-ORDER-REJECTED
004200          STRING "Invalid discount code '"    DELIMITED BY SIZE
004300                 WS-SEARCH-DISC-CODE           DELIMITED BY SPACE
004400                 "': discount has expired"     DELIMITED BY SIZE
004500              INTO WS-REJECT-MESSAGE
004600       ELSE
004700          IF W-TODAY-CCYYMMDD LESS THAN DT-DISC-VALID-FROM (DISC-TAB-IDX)
004800             MOVE "Y" TO W-ORDER-REJECTED
004900             STRING "Invalid discount code '"       DELIMITED BY SIZE
005000                    WS-SEARCH-DISC-CODE              DELIMITED BY SPACE
005100                    "': discount is not yet valid"   DELIMITED BY SIZE
005200                 INTO WS-REJECT-MESSAGE
005300          ELSE
005400             IF DT-DISC-REMAIN-USES (DISC-TAB-IDX) NOT GREATER THAN ZERO
005500                MOVE "Y" TO W-ORDER-REJECTED
005600                STRING "Invalid discount code '"          DELIMITED BY SIZE
005700                       WS-SEARCH-DISC-CODE                 DELIMITED BY SPACE
005800                       "': discount has no remaining uses" DELIMITED BY SIZE
005900                    INTO WS-REJECT-MESSAGE
006000             ELSE
006100                ADD 1 TO WS-VALID-DISCOUNT-COUNT
006200                SET WS-VALID-DISCOUNT-IDX (WS-VALID-DISCOUNT-COUNT)
006300                                               TO DISC-TAB-IDX.
006400*_________________________________________________________________________
